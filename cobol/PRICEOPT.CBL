000010CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    PRICEOPT.
000040 AUTHOR.        R. CHIRINOS.
000050 INSTALLATION.  IBM-BCP.
000060 DATE-WRITTEN.  11-11-2021.
000070 DATE-COMPILED. 11-11-2021.
000080 SECURITY.      NON-CONFIDENTIAL.
000090*===============================================================*
000100* PRICEOPT - NIGHTLY PRICE-OPTIMIZATION RUN                    =*
000110* READS THE CATALOGUE OVERVIEW AND THE PRODUCT-TO-DATA-GROUP    *
000120* MAPPING FILE, PULLS EACH PRODUCT'S COMPETITOR PRICE           *
000130* OBSERVATIONS, CLEANS AND AVERAGES THEM, CATEGORIZES THE       *
000140* PRODUCT, AND SUGGESTS A RECOMMENDED SELLING PRICE SUBJECT TO  *
000150* THE COST-MARGIN FLOOR, THE MOVEMENT CAPS AND PSYCHOLOGICAL    *
000160* (X.95) ROUNDING.  WRITES THE RECOMMENDATION FILE AND THE RUN  *
000170* SUMMARY REPORT.                                               *
000180*===============================================================*
000190* CHANGE LOG                                                    *
000200*  30/07/2020  R.CH.   TKT#0001  ORIGINAL CLAIMPRO INSURANCE     *
000210*                      CLAIM PROCESS - BASE SKELETON             *
000220*  11/11/2021  R.CH.   TKT#0118  RECAST AS PRICEOPT - DZUKOU     *
000230*                      PRICE-OPTIMIZATION RUN (U1/U2/U3/U4/U6)  *
000240*  19/06/2023  R.CH.   TKT#0241  HAND-ROLLED PRICE-TEXT CLEANER *
000250*                      (NO INTRINSIC FUNCTIONS) - SEE 420-NNNN  *
000260*  08/02/1998  J.S.    TKT#0133  Y2K - RUN-DATE NOW WINDOWED TO  *
000270*                      20XX CENTURY ON DISPLAY LINES ONLY        *
000280*  14/03/2024  R.CH.   TKT#0266  MOVEMENT CAP + MARGIN FLOOR     *
000290*                      RECHECK AFTER PSYCHOLOGICAL ROUNDING      *
000300*  02/09/2024  A.M.    TKT#0280  CATALOGUE TABLE BUMPED TO 2000  *
000310*                      ENTRIES - OLD 500 LIMIT RAN OUT ON 9/1    *
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.   IBM-390.
000360 OBJECT-COMPUTER.   IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     CLASS NUMERIC-EXT IS '0' THRU '9'
000400     UPSI-0 IS PRICEOPT-TEST-SWITCH.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT OVERVIEW-FILE  ASSIGN   TO OVERVIEW
000440        ORGANIZATION  IS  LINE SEQUENTIAL
000450        FILE STATUS   IS  FS-STAT-OVERVIEW.
000460     SELECT MAPPING-FILE   ASSIGN   TO MAPPING
000470        ORGANIZATION  IS  LINE SEQUENTIAL
000480        FILE STATUS   IS  FS-STAT-MAPPING.
000490     SELECT COMPPRICE-FILE ASSIGN   TO COMPPRICE
000500        ORGANIZATION  IS  LINE SEQUENTIAL
000510        FILE STATUS   IS  FS-STAT-COMPPRICE.
000520     SELECT RECOMMEND-FILE ASSIGN   TO RECOMEND
000530        ORGANIZATION  IS  LINE SEQUENTIAL
000540        FILE STATUS   IS  FS-STAT-RECOMMEND.
000550     SELECT RUNSUMM-FILE   ASSIGN   TO RUNSUMM
000560        ORGANIZATION  IS  LINE SEQUENTIAL
000570        FILE STATUS   IS  FS-STAT-RUNSUMM.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  OVERVIEW-FILE
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 75 CHARACTERS
000640     BLOCK CONTAINS 0 RECORDS
000650     DATA RECORD IS OVERVIEW-REC.
000660 01  OVERVIEW-REC                      PIC X(75).
000670 FD  MAPPING-FILE
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 80 CHARACTERS
000710     BLOCK CONTAINS 0 RECORDS
000720     DATA RECORD IS MAPPING-REC.
000730 01  MAPPING-REC                       PIC X(80).
000740 FD  COMPPRICE-FILE
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 80 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS COMPPRICE-REC.
000800 01  COMPPRICE-REC                     PIC X(80).
000810 FD  RECOMMEND-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 100 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS RECOMMEND-REC.
000870 01  RECOMMEND-REC                     PIC X(100).
000880 FD  RUNSUMM-FILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 40 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS RUNSUMM-REC.
000940 01  RUNSUMM-REC                       PIC X(40).
000950*
000960 WORKING-STORAGE SECTION.
000970*---------------------------------------------------------------*
000980* WORKING COUNTERS                                              *
000990*---------------------------------------------------------------*
001000 01  WS-CONTADORES.
001010     05  WS-PRODUCTS-OPTIMIZED       PIC S9(08) COMP SYNC VALUE 0.
001020     05  WS-PRODUCTS-SKIPPED         PIC S9(08) COMP SYNC VALUE 0.
001030     05  WS-CATALOG-LOADED           PIC S9(08) COMP SYNC VALUE 0.
001040     05  WS-COMPPRICE-LOADED         PIC S9(08) COMP SYNC VALUE 0.
001050     05  WS-INCREASE-COUNT           PIC S9(08) COMP SYNC VALUE 0.
001060     05  WS-DECREASE-COUNT           PIC S9(08) COMP SYNC VALUE 0.
001070*---------------------------------------------------------------*
001080* CALCULATION WORK AREAS - ALL INTERMEDIATE MONEY IS CARRIED TO *
001090* 4 DECIMAL PLACES; ONLY THE FINAL RECOMMENDED PRICE IS 2.      *
001100*---------------------------------------------------------------*
001110 01  WS-CALC-VARS.
001120     05  WS-AVG-COMP-PRICE           PIC 9(07)V9999 VALUE 0.
001130     05  WS-COMP-PRICE-SUM           PIC 9(09)V9999 VALUE 0.
001140     05  WS-COMP-PRICE-USABLE        PIC S9(04) COMP VALUE 0.
001150     05  WS-TARGET-PRICE             PIC 9(07)V9999 VALUE 0.
001160     05  WS-MAX-PRICE-BAND           PIC 9(07)V9999 VALUE 0.
001170     05  WS-MIN-PRICE-BAND           PIC 9(07)V9999 VALUE 0.
001180     05  WS-FLOOR-PRICE              PIC 9(07)V9999 VALUE 0.
001190     05  WS-MIN-MARGIN-PCT           PIC 9(02)      VALUE 0.
001200     05  WS-ROUND-WORK               PIC 9(07)V9999 VALUE 0.
001210     05  WS-ROUND-INT-PART           PIC 9(07)      VALUE 0.
001220     05  WS-RECOMMENDED-PRICE        PIC 9(05)V99   VALUE 0.
001230     05  WS-PRICE-CHANGE-PCT         PIC S9(03)V9   VALUE 0.
001240     05  WS-PRICE-CHANGE-SUM         PIC S9(07)V9   VALUE 0.
001250     05  WS-AVG-PRICE-CHANGE         PIC S9(03)V9   VALUE 0.
001260*---------------------------------------------------------------*
001270* CLEAN-PRICE WORK AREA (U4) - HAND ROLLED, NO INTRINSICS       *
001280*---------------------------------------------------------------*
001290 01  WS-CLEAN-WORK.
001300     05  WS-SCAN-PRICE-TEXT          PIC X(15).
001310     05  WS-SCAN-PRICE-CHARS REDEFINES
001320         WS-SCAN-PRICE-TEXT.
001330         10  WS-SCAN-CHAR            PIC X(01) OCCURS 15 TIMES.
001340     05  WS-CLEAN-BUFFER             PIC X(15) VALUE SPACES.
001350     05  WS-CLEAN-CHARS REDEFINES
001360         WS-CLEAN-BUFFER.
001370         10  WS-CLEAN-CHAR           PIC X(01) OCCURS 15 TIMES.
001380     05  WS-CLEAN-LEN                PIC S9(02) COMP VALUE 0.
001390     05  WS-SEP-POS                  PIC S9(02) COMP VALUE 0.
001400     05  WS-INT-END                  PIC S9(02) COMP VALUE 0.
001410     05  WS-DEC-START                PIC S9(02) COMP VALUE 0.
001420     05  WS-DEC-DIGITS-FOUND         PIC S9(02) COMP VALUE 0.
001430     05  WS-SCAN-POS                 PIC S9(02) COMP VALUE 0.
001440     05  WS-ONE-DIGIT                PIC 9(01)      VALUE 0.
001450     05  WS-INT-VALUE                PIC 9(09) COMP VALUE 0.
001460     05  WS-DEC-VALUE                PIC 9(02) COMP VALUE 0.
001470     05  WS-CLEANED-PRICE            PIC 9(07)V99   VALUE 0.
001480*---------------------------------------------------------------*
001490* CATEGORIZER WORK AREA (U3)                                    *
001500*---------------------------------------------------------------*
001510 01  WS-CATEGORIZE-WORK.
001520     05  WS-PRODUCT-NAME-UC          PIC X(40).
001530     05  WS-PRODUCT-CATEGORY         PIC X(12).
001540     05  WS-KEYWORD-IDX              PIC S9(02) COMP VALUE 0.
001550     05  WS-SCAN-KEYWORD             PIC X(11).
001560     05  WS-SCAN-KEYWORD-LEN         PIC S9(02) COMP VALUE 0.
001570     05  WS-PARM-IDX                 PIC S9(02) COMP VALUE 0.
001580*---------------------------------------------------------------*
001590* SWITCHES AND FILE STATUS                                      *
001600*---------------------------------------------------------------*
001610 01  SW-SWITCHE-VARS.
001620     05  SW-MAPPING-EOF              PIC X VALUE '0'.
001630         88  MAPPING-EOF                 VALUE '1'.
001640         88  MAPPING-NOT-EOF             VALUE '0'.
001650     05  SW-CATALOG-EOF              PIC X VALUE '0'.
001660         88  CATALOG-EOF                 VALUE '1'.
001670     05  SW-COMPPRICE-EOF            PIC X VALUE '0'.
001680         88  COMPPRICE-EOF               VALUE '1'.
001690     05  SW-PRODUCT-FOUND            PIC X VALUE 'N'.
001700         88  PRODUCT-FOUND               VALUE 'Y'.
001710     05  SW-CATEGORY-FOUND           PIC X VALUE 'N'.
001720         88  CATEGORY-FOUND              VALUE 'Y'.
001730     05  SW-MARGIN-PARM-FOUND        PIC X VALUE 'N'.
001740         88  MARGIN-PARM-FOUND           VALUE 'Y'.
001750     05  SW-SEP-FOUND                PIC X VALUE 'N'.
001760         88  SEP-FOUND                   VALUE 'Y'.
001770     05  SW-PRICE-VALID              PIC X VALUE 'N'.
001780         88  PRICE-IS-VALID              VALUE 'Y'.
001790     05  FS-STAT-OVERVIEW            PIC X(02).
001800         88  OVERVIEW-OK                 VALUE '00'.
001810     05  FS-STAT-MAPPING             PIC X(02).
001820         88  MAPPING-OK                  VALUE '00'.
001830     05  FS-STAT-COMPPRICE           PIC X(02).
001840         88  COMPPRICE-OK                VALUE '00'.
001850     05  FS-STAT-RECOMMEND           PIC X(02).
001860         88  RECOMMEND-OK                VALUE '00'.
001870     05  FS-STAT-RUNSUMM             PIC X(02).
001880         88  RUNSUMM-OK                  VALUE '00'.
001890*---------------------------------------------------------------*
001900* EDITING AND RUN-DATE VARIABLES                                *
001910*---------------------------------------------------------------*
001920 01  WS-EDIT-VARS.
001930     05  REC-KTR-OUT                 PIC ZZZ9.
001940 01  WS-RUN-DATE-FIELDS.
001950     05  WS-RUN-DATE-NUM             PIC 9(06).
001960     05  WS-RUN-DATE-X REDEFINES
001970         WS-RUN-DATE-NUM             PIC X(06).
001980     05  WS-RUN-DATE-YMD REDEFINES
001990         WS-RUN-DATE-NUM.
002000         10  WS-RUN-YY               PIC 9(02).
002010         10  WS-RUN-MM               PIC 9(02).
002020         10  WS-RUN-DD               PIC 9(02).
002030*---------------------------------------------------------------*
002040* CATALOGUE OVERVIEW TABLE - LOADED ONCE AT HOUSEKEEPING        *
002050*---------------------------------------------------------------*
002060 77  CAT-TABLE-MAX                   PIC S9(04) COMP VALUE 2000.
002070 01  CATALOG-TABLE.
002080     05  CATALOG-TABLE-ITEM OCCURS 2000 TIMES
002090                             INDEXED BY CAT-IDX.
002100         10  CAT-NAME-T              PIC X(40).
002110         10  CAT-CURR-PRICE-T        PIC 9(05)V99.
002120         10  CAT-UNIT-COST-T         PIC 9(05)V99.
002130*---------------------------------------------------------------*
002140* COMPETITOR PRICE TABLE - LOADED ONCE, SCANNED PER MAPPING REC *
002150*---------------------------------------------------------------*
002160 77  CMP-TABLE-MAX                   PIC S9(05) COMP VALUE 20000.
002170 01  COMPPRICE-TABLE.
002180     05  COMPPRICE-TABLE-ITEM OCCURS 20000 TIMES
002190                               INDEXED BY CMP-IDX.
002200         10  CMP-GROUP-T             PIC X(20).
002210         10  CMP-PRICE-TEXT-T        PIC X(15).
002220*---------------------------------------------------------------*
002230* U3 CATEGORY KEYWORD TABLE - FIRST MATCH WINS, IN TABLE ORDER  *
002240*---------------------------------------------------------------*
002250 01  CATEGORY-KEYWORD-VALUES.
002260     05  FILLER  PIC X(11) VALUE 'SUNGLASS'.
002270     05  FILLER  PIC X(02) VALUE '08'.
002280     05  FILLER  PIC X(12) VALUE 'EYEWEAR'.
002290     05  FILLER  PIC X(11) VALUE 'BOTTLE'.
002300     05  FILLER  PIC X(02) VALUE '06'.
002310     05  FILLER  PIC X(12) VALUE 'DRINKWARE'.
002320     05  FILLER  PIC X(11) VALUE 'THERMOS'.
002330     05  FILLER  PIC X(02) VALUE '07'.
002340     05  FILLER  PIC X(12) VALUE 'DRINKWARE'.
002350     05  FILLER  PIC X(11) VALUE 'LUNCHBOX'.
002360     05  FILLER  PIC X(02) VALUE '08'.
002370     05  FILLER  PIC X(12) VALUE 'LUNCHBOX'.
002380     05  FILLER  PIC X(11) VALUE 'LUNCH BOX'.
002390     05  FILLER  PIC X(02) VALUE '09'.
002400     05  FILLER  PIC X(12) VALUE 'LUNCHBOX'.
002410     05  FILLER  PIC X(11) VALUE 'NOTEBOOK'.
002420     05  FILLER  PIC X(02) VALUE '08'.
002430     05  FILLER  PIC X(12) VALUE 'STATIONERY'.
002440     05  FILLER  PIC X(11) VALUE 'JOURNAL'.
002450     05  FILLER  PIC X(02) VALUE '07'.
002460     05  FILLER  PIC X(12) VALUE 'STATIONERY'.
002470     05  FILLER  PIC X(11) VALUE 'PHONE STAND'.
002480     05  FILLER  PIC X(02) VALUE '11'.
002490     05  FILLER  PIC X(12) VALUE 'ACCESSORY'.
002500     05  FILLER  PIC X(11) VALUE 'STAND'.
002510     05  FILLER  PIC X(02) VALUE '05'.
002520     05  FILLER  PIC X(12) VALUE 'ACCESSORY'.
002530     05  FILLER  PIC X(11) VALUE 'SCARF'.
002540     05  FILLER  PIC X(02) VALUE '05'.
002550     05  FILLER  PIC X(12) VALUE 'TEXTILE'.
002560     05  FILLER  PIC X(11) VALUE 'SHAWL'.
002570     05  FILLER  PIC X(02) VALUE '05'.
002580     05  FILLER  PIC X(12) VALUE 'TEXTILE'.
002590     05  FILLER  PIC X(11) VALUE 'STOLE'.
002600     05  FILLER  PIC X(02) VALUE '05'.
002610     05  FILLER  PIC X(12) VALUE 'TEXTILE'.
002620 01  CATEGORY-KEYWORD-TABLE REDEFINES
002630     CATEGORY-KEYWORD-VALUES.
002640     05  CATEGORY-KEYWORD-ITEM OCCURS 12 TIMES.
002650         10  CKW-TEXT                PIC X(11).
002660         10  CKW-LEN                 PIC 9(02).
002670         10  CKW-CATEGORY            PIC X(12).
002680*---------------------------------------------------------------*
002690* U2 CATEGORY MARGIN PARAMETER TABLE                            *
002700*---------------------------------------------------------------*
002710 01  CATEGORY-PARM-VALUES.
002720     05  FILLER  PIC X(12) VALUE 'EYEWEAR'.
002730     05  FILLER  PIC 9(02) VALUE 45.
002740     05  FILLER  PIC X(12) VALUE 'DRINKWARE'.
002750     05  FILLER  PIC 9(02) VALUE 40.
002760     05  FILLER  PIC X(12) VALUE 'LUNCHBOX'.
002770     05  FILLER  PIC 9(02) VALUE 40.
002780     05  FILLER  PIC X(12) VALUE 'STATIONERY'.
002790     05  FILLER  PIC 9(02) VALUE 35.
002800     05  FILLER  PIC X(12) VALUE 'ACCESSORY'.
002810     05  FILLER  PIC 9(02) VALUE 35.
002820     05  FILLER  PIC X(12) VALUE 'TEXTILE'.
002830     05  FILLER  PIC 9(02) VALUE 50.
002840     05  FILLER  PIC X(12) VALUE 'OTHER'.
002850     05  FILLER  PIC 9(02) VALUE 35.
002860 01  CATEGORY-PARM-TABLE REDEFINES
002870     CATEGORY-PARM-VALUES.
002880     05  CATEGORY-PARM-ITEM OCCURS 7 TIMES.
002890         10  CPM-CATEGORY            PIC X(12).
002900         10  CPM-MIN-MARGIN-PCT      PIC 9(02).
002910*
002920* CATALOGUE / MAPPING / COMPETITOR-PRICE RECORD LAYOUTS
002930     COPY PRICEREC.
002940*
002950* RECOMMENDATION RECORD - OUTPUT LAYOUT KEPT LOCAL TO THIS
002960* PROGRAM, THE WAY CLAIMPRO KEPT ITS DETAIL-RECORD LOCAL.
002970 01  WS-REPORT-LINES.
002980     02  RECOMMEND-DETAIL.
002990         05  RD-PRODUCT-NAME         PIC X(40).
003000         05  RD-PRODUCT-ID           PIC X(10).
003010         05  RD-CATEGORY             PIC X(12).
003020         05  RD-CURRENT-PRICE        PIC 9(05)V99.
003030         05  RD-RECOMMENDED-PRICE    PIC 9(05)V99.
003040         05  RD-AVG-COMPETITOR-PRICE PIC 9(05)V99.
003050         05  RD-COMPETITOR-COUNT     PIC 9(04).
003060         05  RD-PRICE-CHANGE-PCT     PIC S9(03)V9.
003070         05  FILLER                  PIC X(09) VALUE SPACES.
003080     02  RUNSUMM-LINE-01.
003090         05  FILLER                  PIC X(20)
003100             VALUE 'PRODUCTS OPTIMIZED: '.
003110         05  RS-PRODUCTS-OPT-OUT     PIC ZZZ9.
003120         05  FILLER                  PIC X(16) VALUE SPACES.
003130     02  RUNSUMM-LINE-02.
003140         05  FILLER                  PIC X(22)
003150             VALUE 'AVERAGE PRICE CHANGE: '.
003160         05  RS-AVG-CHANGE-OUT       PIC +ZZ9.9.
003170         05  FILLER                  PIC X(10) VALUE ' PCT'.
003180     02  RUNSUMM-LINE-03.
003190         05  FILLER                  PIC X(18)
003200             VALUE 'PRICE INCREASES: '.
003210         05  RS-INCREASE-OUT         PIC ZZZ9.
003220         05  FILLER                  PIC X(03) VALUE ' / '.
003230         05  RS-INCREASE-TOTAL-OUT   PIC ZZZ9.
003240         05  FILLER                  PIC X(11) VALUE SPACES.
003250     02  RUNSUMM-LINE-04.
003260         05  FILLER                  PIC X(18)
003270             VALUE 'PRICE DECREASES: '.
003280         05  RS-DECREASE-OUT         PIC ZZZ9.
003290         05  FILLER                  PIC X(03) VALUE ' / '.
003300         05  RS-DECREASE-TOTAL-OUT   PIC ZZZ9.
003310         05  FILLER                  PIC X(11) VALUE SPACES.
003320*
003330 PROCEDURE DIVISION.
003340     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003350     PERFORM 100-PROCESS-ONE-MAPPING-REC THRU 100-EXIT
003360         UNTIL MAPPING-EOF.
003370     PERFORM 900-WRAP-UP THRU 900-EXIT.
003380     GOBACK.
003390*
003400*===============================================================*
003410* 000-HOUSEKEEPING - OPEN FILES, LOAD THE CATALOGUE AND          *
003420* COMPETITOR-PRICE TABLES, PRIME THE MAPPING READ.               *
003430*===============================================================*
003440 000-HOUSEKEEPING.
003450     ACCEPT WS-RUN-DATE-NUM FROM DATE.
003460     DISPLAY 'INIT PRICEOPT.. RUN DATE: ' WS-RUN-DATE-X.
003470     OPEN INPUT  OVERVIEW-FILE.
003480     IF NOT OVERVIEW-OK
003490         DISPLAY 'ERROR OPENING OVERVIEW FILE '
003500         DISPLAY 'FILE STATUS = ' FS-STAT-OVERVIEW
003510         GO TO 900-ERROR.
003520     OPEN INPUT  COMPPRICE-FILE.
003530     IF NOT COMPPRICE-OK
003540         DISPLAY 'ERROR OPENING COMPPRICE FILE '
003550         DISPLAY 'FILE STATUS = ' FS-STAT-COMPPRICE
003560         GO TO 900-ERROR.
003570     OPEN INPUT  MAPPING-FILE.
003580     IF NOT MAPPING-OK
003590         DISPLAY 'ERROR OPENING MAPPING FILE '
003600         DISPLAY 'FILE STATUS = ' FS-STAT-MAPPING
003610         GO TO 900-ERROR.
003620     OPEN OUTPUT RECOMMEND-FILE.
003630     IF NOT RECOMMEND-OK
003640         DISPLAY 'ERROR OPENING RECOMMEND FILE '
003650         DISPLAY 'FILE STATUS = ' FS-STAT-RECOMMEND
003660         GO TO 900-ERROR.
003670     OPEN OUTPUT RUNSUMM-FILE.
003680     IF NOT RUNSUMM-OK
003690         DISPLAY 'ERROR OPENING RUNSUMM FILE '
003700         DISPLAY 'FILE STATUS = ' FS-STAT-RUNSUMM
003710         GO TO 900-ERROR.
003720     SET CAT-IDX TO 1.
003730     PERFORM 010-READ-OVERVIEW THRU 010-EXIT.
003740     PERFORM 020-LOAD-ONE-CATALOG-REC THRU 020-EXIT
003750         UNTIL CATALOG-EOF OR CAT-IDX > CAT-TABLE-MAX.
003760     SET CMP-IDX TO 1.
003770     PERFORM 030-READ-COMPPRICE THRU 030-EXIT.
003780     PERFORM 040-LOAD-ONE-COMPPRICE-REC THRU 040-EXIT
003790         UNTIL COMPPRICE-EOF OR CMP-IDX > CMP-TABLE-MAX.
003800     PERFORM 050-READ-MAPPING THRU 050-EXIT.
003810 000-EXIT.
003820     EXIT.
003830*
003840 010-READ-OVERVIEW.
003850     READ OVERVIEW-FILE
003860         AT END SET CATALOG-EOF TO TRUE
003870         NOT AT END MOVE OVERVIEW-REC TO CATALOG-REC-WS
003880     END-READ.
003890 010-EXIT.
003900     EXIT.
003910*
003920 020-LOAD-ONE-CATALOG-REC.
003930     MOVE CAT-PRODUCT-NAME  TO CAT-NAME-T (CAT-IDX)
003940     MOVE CAT-CURRENT-PRICE TO CAT-CURR-PRICE-T (CAT-IDX)
003950     MOVE CAT-UNIT-COST     TO CAT-UNIT-COST-T (CAT-IDX)
003960     ADD 1 TO WS-CATALOG-LOADED
003970     SET CAT-IDX UP BY 1
003980     PERFORM 010-READ-OVERVIEW THRU 010-EXIT.
003990 020-EXIT.
004000     EXIT.
004010*
004020 030-READ-COMPPRICE.
004030     READ COMPPRICE-FILE
004040         AT END SET COMPPRICE-EOF TO TRUE
004050         NOT AT END MOVE COMPPRICE-REC TO COMPPRICE-REC-WS
004060     END-READ.
004070 030-EXIT.
004080     EXIT.
004090*
004100 040-LOAD-ONE-COMPPRICE-REC.
004110     MOVE CMP-DATA-GROUP  TO CMP-GROUP-T (CMP-IDX)
004120     MOVE CMP-PRICE-TEXT  TO CMP-PRICE-TEXT-T (CMP-IDX)
004130     ADD 1 TO WS-COMPPRICE-LOADED
004140     SET CMP-IDX UP BY 1
004150     PERFORM 030-READ-COMPPRICE THRU 030-EXIT.
004160 040-EXIT.
004170     EXIT.
004180*
004190 050-READ-MAPPING.
004200     READ MAPPING-FILE
004210         AT END SET MAPPING-EOF TO TRUE
004220         NOT AT END MOVE MAPPING-REC TO MAPPING-REC-WS
004230     END-READ.
004240 050-EXIT.
004250     EXIT.
004260*
004270*===============================================================*
004280* 100-PROCESS-ONE-MAPPING-REC - U1 STEP 2: LOOK UP THE           *
004290* CATALOGUE RECORD, PULL THIS PRODUCT'S COMPETITOR PRICES,       *
004300* CATEGORIZE, SUGGEST A PRICE, WRITE ONE RECOMMENDATION.         *
004310*===============================================================*
004320 100-PROCESS-ONE-MAPPING-REC.
004330     MOVE 'N' TO SW-PRODUCT-FOUND
004340     SET CAT-IDX TO 1
004350     PERFORM 110-TEST-ONE-CATALOG-ROW THRU 110-EXIT
004360         VARYING CAT-IDX FROM 1 BY 1
004370         UNTIL CAT-IDX > WS-CATALOG-LOADED OR PRODUCT-FOUND
004380     IF PRODUCT-FOUND
004390         PERFORM 200-GATHER-COMPETITOR-PRICES THRU 200-EXIT
004400         IF WS-COMP-PRICE-USABLE > 0
004410             PERFORM 400-CATEGORIZE-PRODUCT THRU 400-EXIT
004420             COMPUTE WS-AVG-COMP-PRICE ROUNDED =
004430                 WS-COMP-PRICE-SUM / WS-COMP-PRICE-USABLE
004440             PERFORM 500-SUGGEST-PRICE THRU 500-EXIT
004450             PERFORM 600-ACCUM-RUN-TOTALS THRU 600-EXIT
004460             PERFORM 700-WRITE-RECOMMENDATION THRU 700-EXIT
004470         ELSE
004480             ADD 1 TO WS-PRODUCTS-SKIPPED
004490         END-IF
004500     ELSE
004510         ADD 1 TO WS-PRODUCTS-SKIPPED
004520     END-IF
004530     PERFORM 050-READ-MAPPING THRU 050-EXIT.
004540 100-EXIT.
004550     EXIT.
004560*
004570 110-TEST-ONE-CATALOG-ROW.
004580     IF CAT-NAME-T (CAT-IDX) = MAP-PRODUCT-NAME
004590         SET PRODUCT-FOUND TO TRUE
004600     END-IF.
004610 110-EXIT.
004620     EXIT.
004630*
004640*===============================================================*
004650* 200-GATHER-COMPETITOR-PRICES - SCAN THE COMPETITOR TABLE FOR  *
004660* THIS MAPPING RECORD'S DATA GROUP, CLEAN EACH PRICE (U4), KEEP *
004670* ONLY THOSE GREATER THAN ZERO.                                 *
004680*===============================================================*
004690 200-GATHER-COMPETITOR-PRICES.
004700     MOVE 0 TO WS-COMP-PRICE-SUM
004710     MOVE 0 TO WS-COMP-PRICE-USABLE
004720     SET CMP-IDX TO 1
004730     PERFORM 210-TEST-ONE-COMPPRICE-ROW THRU 210-EXIT
004740         VARYING CMP-IDX FROM 1 BY 1
004750         UNTIL CMP-IDX > WS-COMPPRICE-LOADED.
004760 200-EXIT.
004770     EXIT.
004780*
004790 210-TEST-ONE-COMPPRICE-ROW.
004800     IF CMP-GROUP-T (CMP-IDX) = MAP-DATA-GROUP
004810         MOVE CMP-PRICE-TEXT-T (CMP-IDX) TO WS-SCAN-PRICE-TEXT
004820         PERFORM 420-CLEAN-ONE-PRICE THRU 420-EXIT
004830         IF PRICE-IS-VALID
004840             ADD WS-CLEANED-PRICE TO WS-COMP-PRICE-SUM
004850             ADD 1 TO WS-COMP-PRICE-USABLE
004860         END-IF
004870     END-IF.
004880 210-EXIT.
004890     EXIT.
004900*
004910*===============================================================*
004920* 400-CATEGORIZE-PRODUCT - U3 KEYWORD SCAN, FIRST MATCH WINS    *
004930*===============================================================*
004940 400-CATEGORIZE-PRODUCT.
004950     MOVE SPACES TO WS-PRODUCT-NAME-UC
004960     MOVE MAP-PRODUCT-NAME TO WS-PRODUCT-NAME-UC
004970     INSPECT WS-PRODUCT-NAME-UC CONVERTING
004980         'abcdefghijklmnopqrstuvwxyz' TO
004990         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005000     MOVE 'N' TO SW-CATEGORY-FOUND
005010     MOVE 1 TO WS-KEYWORD-IDX
005020     PERFORM 410-SCAN-ONE-KEYWORD THRU 410-EXIT
005030         UNTIL WS-KEYWORD-IDX > 12 OR CATEGORY-FOUND
005040     IF NOT CATEGORY-FOUND
005050         MOVE 'OTHER' TO WS-PRODUCT-CATEGORY
005060     END-IF.
005070 400-EXIT.
005080     EXIT.
005090*
005100 410-SCAN-ONE-KEYWORD.
005110     MOVE CKW-TEXT (WS-KEYWORD-IDX) TO WS-SCAN-KEYWORD
005120     MOVE CKW-LEN  (WS-KEYWORD-IDX) TO WS-SCAN-KEYWORD-LEN
005130     PERFORM 415-TEST-ONE-POSITION THRU 415-EXIT
005140         VARYING WS-SCAN-POS FROM 1 BY 1
005150         UNTIL WS-SCAN-POS > (41 - WS-SCAN-KEYWORD-LEN)
005160            OR CATEGORY-FOUND
005170     ADD 1 TO WS-KEYWORD-IDX.
005180 410-EXIT.
005190     EXIT.
005200*
005210 415-TEST-ONE-POSITION.
005220     IF WS-PRODUCT-NAME-UC (WS-SCAN-POS : WS-SCAN-KEYWORD-LEN) =
005230        WS-SCAN-KEYWORD (1 : WS-SCAN-KEYWORD-LEN)
005240         MOVE CKW-CATEGORY (WS-KEYWORD-IDX) TO
005250              WS-PRODUCT-CATEGORY
005260         SET CATEGORY-FOUND TO TRUE
005270     END-IF.
005280 415-EXIT.
005290     EXIT.
005300*
005310*===============================================================*
005320* 420-CLEAN-ONE-PRICE - U4 PRICE TEXT CLEANER.  STRIPS EVERY     *
005330* CHARACTER THAT IS NOT A DIGIT, COMMA OR PERIOD, THEN TREATS   *
005340* THE LAST REMAINING SEPARATOR AS THE DECIMAL POINT AND ANY      *
005350* EARLIER ONES AS THOUSANDS MARKS.  NO INTRINSIC FUNCTIONS.      *
005360*===============================================================*
005370 420-CLEAN-ONE-PRICE.
005380     MOVE SPACES TO WS-CLEAN-BUFFER
005390     MOVE 0      TO WS-CLEAN-LEN
005400     PERFORM 421-STRIP-ONE-CHAR THRU 421-EXIT
005410         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 15
005420     IF WS-CLEAN-LEN = 0
005430         MOVE 'N' TO SW-PRICE-VALID
005440     ELSE
005450         PERFORM 425-FIND-LAST-SEPARATOR THRU 425-EXIT
005460         PERFORM 427-BUILD-INTEGER-PART THRU 427-EXIT
005470         PERFORM 428-BUILD-DECIMAL-PART THRU 428-EXIT
005480         COMPUTE WS-CLEANED-PRICE ROUNDED =
005490             WS-INT-VALUE + (WS-DEC-VALUE / 100)
005500         IF WS-CLEANED-PRICE > 0
005510             MOVE 'Y' TO SW-PRICE-VALID
005520         ELSE
005530             MOVE 'N' TO SW-PRICE-VALID
005540         END-IF
005550     END-IF.
005560 420-EXIT.
005570     EXIT.
005580*
005590 421-STRIP-ONE-CHAR.
005600     IF (WS-SCAN-CHAR (WS-SCAN-POS) >= '0' AND
005610         WS-SCAN-CHAR (WS-SCAN-POS) <= '9')
005620         OR WS-SCAN-CHAR (WS-SCAN-POS) = ','
005630         OR WS-SCAN-CHAR (WS-SCAN-POS) = '.'
005640         ADD 1 TO WS-CLEAN-LEN
005650         MOVE WS-SCAN-CHAR (WS-SCAN-POS) TO
005660              WS-CLEAN-CHAR (WS-CLEAN-LEN)
005670     END-IF.
005680 421-EXIT.
005690     EXIT.
005700*
005710 425-FIND-LAST-SEPARATOR.
005720     MOVE 0   TO WS-SEP-POS
005730     MOVE 'N' TO SW-SEP-FOUND
005740     PERFORM 426-TEST-ONE-SEP-CHAR THRU 426-EXIT
005750         VARYING WS-SCAN-POS FROM WS-CLEAN-LEN BY -1
005760         UNTIL WS-SCAN-POS < 1 OR SEP-FOUND.
005770 425-EXIT.
005780     EXIT.
005790*
005800 426-TEST-ONE-SEP-CHAR.
005810     IF WS-CLEAN-CHAR (WS-SCAN-POS) = ',' OR
005820        WS-CLEAN-CHAR (WS-SCAN-POS) = '.'
005830         MOVE WS-SCAN-POS TO WS-SEP-POS
005840         MOVE 'Y'         TO SW-SEP-FOUND
005850     END-IF.
005860 426-EXIT.
005870     EXIT.
005880*
005890 427-BUILD-INTEGER-PART.
005900     MOVE 0 TO WS-INT-VALUE
005910     IF WS-SEP-POS = 0
005920         MOVE WS-CLEAN-LEN TO WS-INT-END
005930     ELSE
005940         COMPUTE WS-INT-END = WS-SEP-POS - 1
005950     END-IF
005960     PERFORM 429-ACCUM-ONE-INT-DIGIT THRU 429-EXIT
005970         VARYING WS-SCAN-POS FROM 1 BY 1
005980         UNTIL WS-SCAN-POS > WS-INT-END.
005990 427-EXIT.
006000     EXIT.
006010*
006020 429-ACCUM-ONE-INT-DIGIT.
006030     IF WS-CLEAN-CHAR (WS-SCAN-POS) IS NUMERIC
006040         MOVE WS-CLEAN-CHAR (WS-SCAN-POS) TO WS-ONE-DIGIT
006050         COMPUTE WS-INT-VALUE =
006060             (WS-INT-VALUE * 10) + WS-ONE-DIGIT
006070     END-IF.
006080 429-EXIT.
006090     EXIT.
006100*
006110 428-BUILD-DECIMAL-PART.
006120     MOVE 0 TO WS-DEC-VALUE
006130     MOVE 0 TO WS-DEC-DIGITS-FOUND
006140     IF WS-SEP-POS > 0
006150         COMPUTE WS-DEC-START = WS-SEP-POS + 1
006160         PERFORM 431-ACCUM-ONE-DEC-DIGIT THRU 431-EXIT
006170             VARYING WS-SCAN-POS FROM WS-DEC-START BY 1
006180             UNTIL WS-SCAN-POS > WS-CLEAN-LEN
006190                OR WS-DEC-DIGITS-FOUND = 2
006200     END-IF
006210     IF WS-DEC-DIGITS-FOUND = 1
006220         COMPUTE WS-DEC-VALUE = WS-DEC-VALUE * 10
006230     END-IF.
006240 428-EXIT.
006250     EXIT.
006260*
006270 431-ACCUM-ONE-DEC-DIGIT.
006280     IF WS-CLEAN-CHAR (WS-SCAN-POS) IS NUMERIC
006290         MOVE WS-CLEAN-CHAR (WS-SCAN-POS) TO WS-ONE-DIGIT
006300         COMPUTE WS-DEC-VALUE =
006310             (WS-DEC-VALUE * 10) + WS-ONE-DIGIT
006320         ADD 1 TO WS-DEC-DIGITS-FOUND
006330     END-IF.
006340 431-EXIT.
006350     EXIT.
006360*
006370*===============================================================*
006380* 500-SUGGEST-PRICE - U2 PRICE SUGGESTION ENGINE                *
006390*===============================================================*
006400 500-SUGGEST-PRICE.
006410     COMPUTE WS-TARGET-PRICE ROUNDED = WS-AVG-COMP-PRICE * 0.95
006420     PERFORM 510-CLAMP-TO-MOVEMENT-BAND THRU 510-EXIT
006430     PERFORM 520-FIND-MARGIN-PARM THRU 520-EXIT
006440     PERFORM 521-ENFORCE-MARGIN-FLOOR THRU 521-EXIT
006450     PERFORM 530-ROUND-PSYCHOLOGICAL THRU 530-EXIT
006460     PERFORM 531-RECHECK-FLOOR-AFTER-ROUND THRU 531-EXIT.
006470 500-EXIT.
006480     EXIT.
006490*
006500 510-CLAMP-TO-MOVEMENT-BAND.
006510     COMPUTE WS-MAX-PRICE-BAND ROUNDED =
006520         CAT-CURR-PRICE-T (CAT-IDX) * 1.30
006530     COMPUTE WS-MIN-PRICE-BAND ROUNDED =
006540         CAT-CURR-PRICE-T (CAT-IDX) * 0.75
006550     IF WS-TARGET-PRICE > WS-MAX-PRICE-BAND
006560         MOVE WS-MAX-PRICE-BAND TO WS-TARGET-PRICE
006570     END-IF
006580     IF WS-TARGET-PRICE < WS-MIN-PRICE-BAND
006590         MOVE WS-MIN-PRICE-BAND TO WS-TARGET-PRICE
006600     END-IF.
006610 510-EXIT.
006620     EXIT.
006630*
006640 520-FIND-MARGIN-PARM.
006650     MOVE 'N' TO SW-MARGIN-PARM-FOUND
006660     MOVE 35  TO WS-MIN-MARGIN-PCT
006670     MOVE 1   TO WS-PARM-IDX
006680     PERFORM 525-TEST-ONE-PARM-ROW THRU 525-EXIT
006690         VARYING WS-PARM-IDX FROM 1 BY 1
006700         UNTIL WS-PARM-IDX > 7 OR MARGIN-PARM-FOUND.
006710 520-EXIT.
006720     EXIT.
006730*
006740 525-TEST-ONE-PARM-ROW.
006750     IF CPM-CATEGORY (WS-PARM-IDX) = WS-PRODUCT-CATEGORY
006760         MOVE CPM-MIN-MARGIN-PCT (WS-PARM-IDX) TO
006770              WS-MIN-MARGIN-PCT
006780         SET MARGIN-PARM-FOUND TO TRUE
006790     END-IF.
006800 525-EXIT.
006810     EXIT.
006820*
006830 521-ENFORCE-MARGIN-FLOOR.
006840     COMPUTE WS-FLOOR-PRICE ROUNDED =
006850         CAT-UNIT-COST-T (CAT-IDX) /
006860         (1 - (WS-MIN-MARGIN-PCT / 100))
006870     IF WS-TARGET-PRICE < WS-FLOOR-PRICE
006880         MOVE WS-FLOOR-PRICE TO WS-TARGET-PRICE
006890     END-IF.
006900 521-EXIT.
006910     EXIT.
006920*
006930 530-ROUND-PSYCHOLOGICAL.
006940     IF WS-TARGET-PRICE < 1
006950         MOVE 0.95 TO WS-RECOMMENDED-PRICE
006960     ELSE
006970         COMPUTE WS-ROUND-WORK = WS-TARGET-PRICE + 0.05
006980         MOVE WS-ROUND-WORK TO WS-ROUND-INT-PART
006990         COMPUTE WS-RECOMMENDED-PRICE =
007000             WS-ROUND-INT-PART - 0.05
007010     END-IF.
007020 530-EXIT.
007030     EXIT.
007040*
007050 531-RECHECK-FLOOR-AFTER-ROUND.
007060     IF WS-RECOMMENDED-PRICE < WS-FLOOR-PRICE
007070         ADD 1 TO WS-ROUND-INT-PART
007080         COMPUTE WS-RECOMMENDED-PRICE =
007090             WS-ROUND-INT-PART - 0.05
007100     END-IF.
007110 531-EXIT.
007120     EXIT.
007130*
007140*===============================================================*
007150* 600-ACCUM-RUN-TOTALS - U6 RUN SUMMARY ACCUMULATORS            *
007160*===============================================================*
007170 600-ACCUM-RUN-TOTALS.
007180     COMPUTE WS-PRICE-CHANGE-PCT ROUNDED =
007190         ((WS-RECOMMENDED-PRICE - CAT-CURR-PRICE-T (CAT-IDX))
007200          / CAT-CURR-PRICE-T (CAT-IDX)) * 100
007210     ADD 1 TO WS-PRODUCTS-OPTIMIZED
007220     ADD WS-PRICE-CHANGE-PCT TO WS-PRICE-CHANGE-SUM
007230     IF WS-PRICE-CHANGE-PCT > 0
007240         ADD 1 TO WS-INCREASE-COUNT
007250     ELSE
007260         IF WS-PRICE-CHANGE-PCT < 0
007270             ADD 1 TO WS-DECREASE-COUNT
007280         END-IF
007290     END-IF.
007300 600-EXIT.
007310     EXIT.
007320*
007330*===============================================================*
007340* 700-WRITE-RECOMMENDATION - ONE RECORD PER OPTIMIZED PRODUCT   *
007350*===============================================================*
007360 700-WRITE-RECOMMENDATION.
007370     MOVE MAP-PRODUCT-NAME             TO RD-PRODUCT-NAME
007380     MOVE MAP-PRODUCT-ID                TO RD-PRODUCT-ID
007390     MOVE WS-PRODUCT-CATEGORY           TO RD-CATEGORY
007400     MOVE CAT-CURR-PRICE-T (CAT-IDX)    TO RD-CURRENT-PRICE
007410     MOVE WS-RECOMMENDED-PRICE          TO RD-RECOMMENDED-PRICE
007420     MOVE WS-AVG-COMP-PRICE             TO
007430          RD-AVG-COMPETITOR-PRICE
007440     MOVE WS-COMP-PRICE-USABLE          TO RD-COMPETITOR-COUNT
007450     MOVE WS-PRICE-CHANGE-PCT           TO RD-PRICE-CHANGE-PCT
007460     WRITE RECOMMEND-REC FROM RECOMMEND-DETAIL.
007470 700-EXIT.
007480     EXIT.
007490*
007500*===============================================================*
007510* 900-WRAP-UP - WRITE THE RUN SUMMARY REPORT AND CLOSE FILES    *
007520*===============================================================*
007530 900-WRAP-UP.
007540     IF WS-PRODUCTS-OPTIMIZED > 0
007550         COMPUTE WS-AVG-PRICE-CHANGE ROUNDED =
007560             WS-PRICE-CHANGE-SUM / WS-PRODUCTS-OPTIMIZED
007570     ELSE
007580         MOVE 0 TO WS-AVG-PRICE-CHANGE
007590     END-IF
007600     MOVE WS-PRODUCTS-OPTIMIZED    TO RS-PRODUCTS-OPT-OUT
007610     MOVE WS-AVG-PRICE-CHANGE      TO RS-AVG-CHANGE-OUT
007620     MOVE WS-INCREASE-COUNT        TO RS-INCREASE-OUT
007630     MOVE WS-PRODUCTS-OPTIMIZED    TO RS-INCREASE-TOTAL-OUT
007640     MOVE WS-DECREASE-COUNT        TO RS-DECREASE-OUT
007650     MOVE WS-PRODUCTS-OPTIMIZED    TO RS-DECREASE-TOTAL-OUT
007660     WRITE RUNSUMM-REC FROM RUNSUMM-LINE-01
007670     WRITE RUNSUMM-REC FROM RUNSUMM-LINE-02
007680     WRITE RUNSUMM-REC FROM RUNSUMM-LINE-03
007690     WRITE RUNSUMM-REC FROM RUNSUMM-LINE-04
007700     MOVE WS-PRODUCTS-OPTIMIZED TO REC-KTR-OUT
007710     DISPLAY '----------------  '
007720     DISPLAY 'FINAL STATISTICS  '
007730     DISPLAY '----------------  '
007740     DISPLAY 'PRODUCTS OPTIMIZED: ' REC-KTR-OUT
007750     MOVE WS-PRODUCTS-SKIPPED TO REC-KTR-OUT
007760     DISPLAY 'PRODUCTS SKIPPED:   ' REC-KTR-OUT
007770     DISPLAY 'END PROGR: PRICEOPT'
007780     CLOSE OVERVIEW-FILE, MAPPING-FILE, COMPPRICE-FILE,
007790           RECOMMEND-FILE, RUNSUMM-FILE.
007800 900-EXIT.
007810     EXIT.
007820*
007830 900-ERROR.
007840     GOBACK.
