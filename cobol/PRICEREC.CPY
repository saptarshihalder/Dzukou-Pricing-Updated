000100***************************************************************
000200* PRICEREC - DZUKOU PRICING RECORD LIBRARY                    =*
000300* RECORD LAYOUTS FOR THE CATALOGUE OVERVIEW, THE PRODUCT-TO-   =*
000400* DATA-GROUP MAPPING FILE, AND THE COMPETITOR PRICE FILE.      =*
000500* COPY'D BY PRICEOPT (OPTIMIZATION RUN) AND PRICECAT (MARKET   =*
000600* ANALYSIS) SO BOTH PROGRAMS SEE THE SAME FIELD NAMES.         =*
000700*---------------------------------------------------------------
000800* CHANGE LOG                                                   *
000900*  30/07/2020  R.CH.   TKT#0001  ORIGINAL CLAIMREC LAYOUT       *
001000*  11/11/2021  R.CH.   TKT#0118  RECAST AS PRICING RECORD LIB   *
001100*                      FOR THE NIGHTLY PRICE-OPTIMIZATION BATCH *
001200*  08/02/1998  J.S.    TKT#0133  Y2K - CURR-DATE NOW 4-DIGIT YR *
001300*  19/06/2023  R.CH.   TKT#0241  ADD PRICE-TEXT CHAR TABLE FOR  *
001400*                      THE U4 CLEAN-PRICE SCAN LOGIC            *
001500*---------------------------------------------------------------
001600*
001700*===============================================================*
001800* CATALOGUE OVERVIEW RECORD - ONE PER CATALOGUE PRODUCT         =*
001900*===============================================================*
002000 01  CATALOG-REC-WS.
002100     05  CAT-PRODUCT-NAME            PIC X(40).
002200     05  CAT-CURRENT-PRICE           PIC 9(05)V99.
002300     05  CAT-CURRENT-PRICE-X REDEFINES
002400         CAT-CURRENT-PRICE           PIC X(07).
002500     05  CAT-UNIT-COST               PIC 9(05)V99.
002600     05  CAT-UNIT-COST-X REDEFINES
002700         CAT-UNIT-COST               PIC X(07).
002800     05  FILLER                      PIC X(21).
002900*
003000*===============================================================*
003100* PRODUCT MAPPING RECORD - PRODUCT NAME TO DATA GROUP           =*
003200*===============================================================*
003300 01  MAPPING-REC-WS.
003400     05  MAP-PRODUCT-NAME            PIC X(40).
003500     05  MAP-PRODUCT-ID              PIC X(10).
003600     05  MAP-DATA-GROUP              PIC X(20).
003700     05  FILLER                      PIC X(10).
003800*
003900*===============================================================*
004000* COMPETITOR PRICE RECORD - MANY PER DATA GROUP                =*
004100*===============================================================*
004200 01  COMPPRICE-REC-WS.
004300     05  CMP-DATA-GROUP              PIC X(20).
004400     05  CMP-COMP-NAME               PIC X(40).
004500     05  CMP-PRICE-TEXT              PIC X(15).
004600     05  CMP-PRICE-TEXT-CHARS REDEFINES
004700         CMP-PRICE-TEXT.
004800         10  CMP-PRICE-CHAR          PIC X(01) OCCURS 15 TIMES.
004900     05  FILLER                      PIC X(05).
005000*
005100***************************** END COPYBOOK *********************
