000010CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    PRICECAT.
000040 AUTHOR.        R. CHIRINOS.
000050 INSTALLATION.  IBM-BCP.
000060 DATE-WRITTEN.  05-02-2022.
000070 DATE-COMPILED. 05-02-2022.
000080 SECURITY.      NON-CONFIDENTIAL.
000090*===============================================================*
000100* PRICECAT - CATEGORY MARKET-ANALYSIS RUN                      =*
000110* READS THE COMPETITOR PRICE FILE (SORTED BY DATA GROUP),       *
000120* CLEANS EACH PRICE OBSERVATION, AND CONTROL-BREAKS ON DATA      *
000130* GROUP TO PRODUCE ONE SUMMARY LINE PER GROUP - AVERAGE,         *
000140* MINIMUM, MAXIMUM, USABLE-OBSERVATION COUNT AND PRICE RANGE -   *
000150* PLUS A GRAND-TOTAL LINE ON THE CATREPORT.                      *
000160*===============================================================*
000170* CHANGE LOG                                                    *
000180*  22/04/2020  R.CH.   TKT#0009  ORIGINAL FAVRFP RATE-PROPOSAL   *
000190*                      SKELETON (KEYWORD EVALUATE ON INSTRUMENT) *
000200*  05/02/2022  R.CH.   TKT#0154  RECAST AS PRICECAT - CATEGORY   *
000210*                      MARKET ANALYSIS CONTROL BREAK (U5)        *
000220*  08/02/1998  J.S.    TKT#0133  Y2K - RUN-DATE NOW WINDOWED TO  *
000230*                      20XX CENTURY ON DISPLAY LINES ONLY        *
000240*  21/06/2023  R.CH.   TKT#0242  CLEAN-PRICE LOGIC AT 420-NNNN   *
000250*                      RESTATED HERE FROM PRICEOPT - NO SHARED   *
000260*                      SUBPROGRAM IN THIS SHOP, SO DUPLICATED    *
000270*  09/09/2024  A.M.    TKT#0281  GROUP-MIN/MAX NOW RESET WITH A  *
000280*                      HIGH/LOW GUARD VALUE INSTEAD OF FIRST-REC *
000290*                      FLAG PER ANALYSIS REVIEW COMMENTS         *
000300*===============================================================*
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER.   IBM-390.
000340 OBJECT-COMPUTER.   IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS NUMERIC-EXT IS '0' THRU '9'
000380     UPSI-0 IS PRICECAT-TEST-SWITCH.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT COMPPRICE-FILE ASSIGN   TO COMPPRICE
000420        ORGANIZATION  IS  LINE SEQUENTIAL
000430        FILE STATUS   IS  FS-STAT-COMPPRICE.
000440     SELECT CATREPORT-FILE ASSIGN   TO CATREPORT
000450        ORGANIZATION  IS  LINE SEQUENTIAL
000460        FILE STATUS   IS  FS-STAT-CATREPORT.
000470 DATA DIVISION.
000480 FILE SECTION.
000490 FD  COMPPRICE-FILE
000500     RECORDING MODE IS F
000510     LABEL RECORDS ARE STANDARD
000520     RECORD CONTAINS 80 CHARACTERS
000530     BLOCK CONTAINS 0 RECORDS
000540     DATA RECORD IS COMPPRICE-REC.
000550 01  COMPPRICE-REC                     PIC X(80).
000560 FD  CATREPORT-FILE
000570     RECORDING MODE IS F
000580     LABEL RECORDS ARE STANDARD
000590     RECORD CONTAINS 80 CHARACTERS
000600     BLOCK CONTAINS 0 RECORDS
000610     DATA RECORD IS CATREPORT-REC.
000620 01  CATREPORT-REC                     PIC X(80).
000630*
000640 WORKING-STORAGE SECTION.
000650*---------------------------------------------------------------*
000660* WORKING COUNTERS                                              *
000670*---------------------------------------------------------------*
000680 01  WS-CONTADORES.
000690     05  WS-GROUPS-WRITTEN           PIC S9(06) COMP SYNC VALUE 0.
000700     05  WS-GRAND-TOTAL-USABLE       PIC S9(08) COMP SYNC VALUE 0.
000710*---------------------------------------------------------------*
000720* GROUP ACCUMULATORS - RESET AT EVERY CONTROL BREAK             *
000730*---------------------------------------------------------------*
000740 01  WS-CALC-VARS.
000750     05  WS-GROUP-SUM                PIC 9(09)V9999 VALUE 0.
000760     05  WS-GROUP-COUNT               PIC S9(04) COMP VALUE 0.
000770     05  WS-GROUP-MIN                PIC 9(07)V9999 VALUE 0.
000780     05  WS-GROUP-MAX                PIC 9(07)V9999 VALUE 0.
000790     05  WS-GROUP-AVG                PIC 9(05)V99   VALUE 0.
000800     05  WS-GROUP-RANGE              PIC 9(05)V99   VALUE 0.
000810     05  WS-HIGH-GUARD                PIC 9(07)V9999
000820                                      VALUE 9999999.9999.
000830*---------------------------------------------------------------*
000840* CONTROL-BREAK FIELDS                                          *
000850*---------------------------------------------------------------*
000860 01  WS-BREAK-VARS.
000870     05  WS-PREV-DATA-GROUP          PIC X(20) VALUE SPACES.
000880*---------------------------------------------------------------*
000890* CLEAN-PRICE WORK AREA (U4) - DUPLICATED FROM PRICEOPT, HAND   *
000900* ROLLED, NO INTRINSICS - THIS SHOP DOES NOT CALL SUBPROGRAMS   *
000910* FOR A FEW LINES OF ARITHMETIC                                 *
000920*---------------------------------------------------------------*
000930 01  WS-CLEAN-WORK.
000940     05  WS-SCAN-PRICE-TEXT          PIC X(15).
000950     05  WS-SCAN-PRICE-CHARS REDEFINES
000960         WS-SCAN-PRICE-TEXT.
000970         10  WS-SCAN-CHAR            PIC X(01) OCCURS 15 TIMES.
000980     05  WS-CLEAN-BUFFER             PIC X(15) VALUE SPACES.
000990     05  WS-CLEAN-CHARS REDEFINES
001000         WS-CLEAN-BUFFER.
001010         10  WS-CLEAN-CHAR           PIC X(01) OCCURS 15 TIMES.
001020     05  WS-CLEAN-LEN                PIC S9(02) COMP VALUE 0.
001030     05  WS-SEP-POS                  PIC S9(02) COMP VALUE 0.
001040     05  WS-INT-END                  PIC S9(02) COMP VALUE 0.
001050     05  WS-DEC-START                PIC S9(02) COMP VALUE 0.
001060     05  WS-DEC-DIGITS-FOUND         PIC S9(02) COMP VALUE 0.
001070     05  WS-SCAN-POS                 PIC S9(02) COMP VALUE 0.
001080     05  WS-ONE-DIGIT                PIC 9(01)      VALUE 0.
001090     05  WS-INT-VALUE                PIC 9(09) COMP VALUE 0.
001100     05  WS-DEC-VALUE                PIC 9(02) COMP VALUE 0.
001110     05  WS-CLEANED-PRICE            PIC 9(07)V99   VALUE 0.
001120*---------------------------------------------------------------*
001130* SWITCHES AND FILE STATUS                                      *
001140*---------------------------------------------------------------*
001150 01  SW-SWITCHE-VARS.
001160     05  SW-COMPPRICE-EOF            PIC X VALUE '0'.
001170         88  COMPPRICE-EOF               VALUE '1'.
001180     05  SW-FIRST-RECORD             PIC X VALUE 'Y'.
001190         88  FIRST-RECORD                VALUE 'Y'.
001200     05  SW-SEP-FOUND                PIC X VALUE 'N'.
001210         88  SEP-FOUND                   VALUE 'Y'.
001220     05  SW-PRICE-VALID               PIC X VALUE 'N'.
001230         88  PRICE-IS-VALID              VALUE 'Y'.
001240     05  FS-STAT-COMPPRICE           PIC X(02).
001250         88  COMPPRICE-OK                VALUE '00'.
001260     05  FS-STAT-CATREPORT           PIC X(02).
001270         88  CATREPORT-OK                VALUE '00'.
001280*---------------------------------------------------------------*
001290* EDITING AND RUN-DATE VARIABLES                                *
001300*---------------------------------------------------------------*
001310 01  WS-EDIT-VARS.
001320     05  REC-KTR-OUT                 PIC ZZZ9.
001330 01  WS-RUN-DATE-FIELDS.
001340     05  WS-RUN-DATE-NUM             PIC 9(06).
001350     05  WS-RUN-DATE-X REDEFINES
001360         WS-RUN-DATE-NUM             PIC X(06).
001370     05  WS-RUN-DATE-YMD REDEFINES
001380         WS-RUN-DATE-NUM.
001390         10  WS-RUN-YY               PIC 9(02).
001400         10  WS-RUN-MM               PIC 9(02).
001410         10  WS-RUN-DD               PIC 9(02).
001420*
001430* COMPETITOR-PRICE RECORD LAYOUT (SHARED WITH PRICEOPT)
001440     COPY PRICEREC.
001450*
001460* CATEGORY-ANALYSIS REPORT LINES - KEPT LOCAL TO THIS PROGRAM
001470 01  WS-REPORT-LINES.
001480     02  HEADING-LINE-01.
001490         05  FILLER  PIC X(20) VALUE 'DATA GROUP'.
001500         05  FILLER  PIC X(02) VALUE SPACES.
001510         05  FILLER  PIC X(09) VALUE '  AVERAGE'.
001520         05  FILLER  PIC X(02) VALUE SPACES.
001530         05  FILLER  PIC X(09) VALUE 'MINIMUM  '.
001540         05  FILLER  PIC X(02) VALUE SPACES.
001550         05  FILLER  PIC X(09) VALUE 'MAXIMUM  '.
001560         05  FILLER  PIC X(02) VALUE SPACES.
001570         05  FILLER  PIC X(05) VALUE 'CNT  '.
001580         05  FILLER  PIC X(02) VALUE SPACES.
001590         05  FILLER  PIC X(09) VALUE 'RANGE    '.
001600         05  FILLER  PIC X(09) VALUE SPACES.
001610     02  DETAIL-LINE.
001620         05  RL-CATEGORY              PIC X(20).
001630         05  FILLER                   PIC X(02) VALUE SPACES.
001640         05  RL-AVG                   PIC ZZZZ9.99.
001650         05  FILLER                   PIC X(02) VALUE SPACES.
001660         05  RL-MIN                   PIC ZZZZ9.99.
001670         05  FILLER                   PIC X(02) VALUE SPACES.
001680         05  RL-MAX                   PIC ZZZZ9.99.
001690         05  FILLER                   PIC X(02) VALUE SPACES.
001700         05  RL-COUNT                 PIC ZZZZ9.
001710         05  FILLER                   PIC X(02) VALUE SPACES.
001720         05  RL-RANGE                 PIC ZZZZ9.99.
001730         05  FILLER                   PIC X(09) VALUE SPACES.
001740     02  TOTAL-LINE.
001750         05  FILLER  PIC X(34)
001760             VALUE 'GRAND TOTAL USABLE OBSERVATIONS: '.
001770         05  TL-GRAND-TOTAL           PIC ZZZZ9.
001780         05  FILLER  PIC X(41) VALUE SPACES.
001790*
001800 PROCEDURE DIVISION.
001810     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001820     PERFORM 200-PROCESS-COMP-RECORD THRU 200-EXIT
001830         UNTIL COMPPRICE-EOF.
001840     PERFORM 900-WRAP-UP THRU 900-EXIT.
001850     GOBACK.
001860*
001870*===============================================================*
001880* 000-HOUSEKEEPING - OPEN FILES, PRIME THE READ, WRITE HEADING  *
001890*===============================================================*
001900 000-HOUSEKEEPING.
001910     ACCEPT WS-RUN-DATE-NUM FROM DATE.
001920     DISPLAY 'INIT PRICECAT.. RUN DATE: ' WS-RUN-DATE-X.
001930     OPEN INPUT  COMPPRICE-FILE.
001940     IF NOT COMPPRICE-OK
001950         DISPLAY 'ERROR OPENING COMPPRICE FILE '
001960         DISPLAY 'FILE STATUS = ' FS-STAT-COMPPRICE
001970         GO TO 900-ERROR.
001980     OPEN OUTPUT CATREPORT-FILE.
001990     IF NOT CATREPORT-OK
002000         DISPLAY 'ERROR OPENING CATREPORT FILE '
002010         DISPLAY 'FILE STATUS = ' FS-STAT-CATREPORT
002020         GO TO 900-ERROR.
002030     WRITE CATREPORT-REC FROM HEADING-LINE-01.
002040     MOVE WS-HIGH-GUARD TO WS-GROUP-MIN
002050     MOVE 0             TO WS-GROUP-MAX
002060     PERFORM 010-READ-COMPPRICE THRU 010-EXIT.
002070 000-EXIT.
002080     EXIT.
002090*
002100 010-READ-COMPPRICE.
002110     READ COMPPRICE-FILE
002120         AT END SET COMPPRICE-EOF TO TRUE
002130         NOT AT END MOVE COMPPRICE-REC TO COMPPRICE-REC-WS
002140     END-READ.
002150 010-EXIT.
002160     EXIT.
002170*
002180*===============================================================*
002190* 200-PROCESS-COMP-RECORD - U5 BATCH FLOW: CONTROL-BREAK ON     *
002200* DATA GROUP (RECORDS ARRIVE SORTED BY GROUP), ACCUMULATING     *
002210* SUM/MIN/MAX/COUNT OF USABLE (CLEANED, POSITIVE) PRICES.        *
002220*===============================================================*
002230 200-PROCESS-COMP-RECORD.
002240     IF FIRST-RECORD
002250         MOVE CMP-DATA-GROUP TO WS-PREV-DATA-GROUP
002260         MOVE 'N' TO SW-FIRST-RECORD
002270     END-IF
002280     IF CMP-DATA-GROUP NOT = WS-PREV-DATA-GROUP
002290         PERFORM 300-WRITE-GROUP-TOTALS THRU 300-EXIT
002300         PERFORM 310-RESET-GROUP-ACCUM THRU 310-EXIT
002310         MOVE CMP-DATA-GROUP TO WS-PREV-DATA-GROUP
002320     END-IF
002330     MOVE CMP-PRICE-TEXT TO WS-SCAN-PRICE-TEXT
002340     PERFORM 420-CLEAN-ONE-PRICE THRU 420-EXIT
002350     IF PRICE-IS-VALID
002360         ADD WS-CLEANED-PRICE TO WS-GROUP-SUM
002370         ADD 1 TO WS-GROUP-COUNT
002380         IF WS-CLEANED-PRICE < WS-GROUP-MIN
002390             MOVE WS-CLEANED-PRICE TO WS-GROUP-MIN
002400         END-IF
002410         IF WS-CLEANED-PRICE > WS-GROUP-MAX
002420             MOVE WS-CLEANED-PRICE TO WS-GROUP-MAX
002430         END-IF
002440     END-IF
002450     PERFORM 010-READ-COMPPRICE THRU 010-EXIT.
002460 200-EXIT.
002470     EXIT.
002480*
002490*===============================================================*
002500* 300-WRITE-GROUP-TOTALS - AT A CONTROL BREAK (AND AT END OF    *
002510* FILE VIA 900-WRAP-UP) WRITE ONE SUMMARY LINE IF THE GROUP HAD *
002520* AT LEAST ONE USABLE PRICE; GROUPS WITH ZERO PRODUCE NO OUTPUT.*
002530*===============================================================*
002540 300-WRITE-GROUP-TOTALS.
002550     IF WS-GROUP-COUNT > 0
002560         COMPUTE WS-GROUP-AVG ROUNDED =
002570             WS-GROUP-SUM / WS-GROUP-COUNT
002580         COMPUTE WS-GROUP-RANGE = WS-GROUP-MAX - WS-GROUP-MIN
002590         MOVE WS-PREV-DATA-GROUP TO RL-CATEGORY
002600         MOVE WS-GROUP-AVG       TO RL-AVG
002610         MOVE WS-GROUP-MIN       TO RL-MIN
002620         MOVE WS-GROUP-MAX       TO RL-MAX
002630         MOVE WS-GROUP-COUNT     TO RL-COUNT
002640         MOVE WS-GROUP-RANGE     TO RL-RANGE
002650         WRITE CATREPORT-REC FROM DETAIL-LINE
002660         ADD 1 TO WS-GROUPS-WRITTEN
002670         ADD WS-GROUP-COUNT TO WS-GRAND-TOTAL-USABLE
002680     END-IF.
002690 300-EXIT.
002700     EXIT.
002710*
002720 310-RESET-GROUP-ACCUM.
002730     MOVE 0             TO WS-GROUP-SUM
002740     MOVE 0             TO WS-GROUP-COUNT
002750     MOVE WS-HIGH-GUARD TO WS-GROUP-MIN
002760     MOVE 0             TO WS-GROUP-MAX.
002770 310-EXIT.
002780     EXIT.
002790*
002800*===============================================================*
002810* 420-CLEAN-ONE-PRICE - U4 PRICE TEXT CLEANER (SEE PRICEOPT FOR *
002820* THE SAME LOGIC - THIS SHOP DUPLICATES RATHER THAN CALLS)       *
002830*===============================================================*
002840 420-CLEAN-ONE-PRICE.
002850     MOVE SPACES TO WS-CLEAN-BUFFER
002860     MOVE 0      TO WS-CLEAN-LEN
002870     PERFORM 421-STRIP-ONE-CHAR THRU 421-EXIT
002880         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 15
002890     IF WS-CLEAN-LEN = 0
002900         MOVE 'N' TO SW-PRICE-VALID
002910     ELSE
002920         PERFORM 425-FIND-LAST-SEPARATOR THRU 425-EXIT
002930         PERFORM 427-BUILD-INTEGER-PART THRU 427-EXIT
002940         PERFORM 428-BUILD-DECIMAL-PART THRU 428-EXIT
002950         COMPUTE WS-CLEANED-PRICE ROUNDED =
002960             WS-INT-VALUE + (WS-DEC-VALUE / 100)
002970         IF WS-CLEANED-PRICE > 0
002980             MOVE 'Y' TO SW-PRICE-VALID
002990         ELSE
003000             MOVE 'N' TO SW-PRICE-VALID
003010         END-IF
003020     END-IF.
003030 420-EXIT.
003040     EXIT.
003050*
003060 421-STRIP-ONE-CHAR.
003070     IF (WS-SCAN-CHAR (WS-SCAN-POS) >= '0' AND
003080         WS-SCAN-CHAR (WS-SCAN-POS) <= '9')
003090         OR WS-SCAN-CHAR (WS-SCAN-POS) = ','
003100         OR WS-SCAN-CHAR (WS-SCAN-POS) = '.'
003110         ADD 1 TO WS-CLEAN-LEN
003120         MOVE WS-SCAN-CHAR (WS-SCAN-POS) TO
003130              WS-CLEAN-CHAR (WS-CLEAN-LEN)
003140     END-IF.
003150 421-EXIT.
003160     EXIT.
003170*
003180 425-FIND-LAST-SEPARATOR.
003190     MOVE 0   TO WS-SEP-POS
003200     MOVE 'N' TO SW-SEP-FOUND
003210     PERFORM 426-TEST-ONE-SEP-CHAR THRU 426-EXIT
003220         VARYING WS-SCAN-POS FROM WS-CLEAN-LEN BY -1
003230         UNTIL WS-SCAN-POS < 1 OR SEP-FOUND.
003240 425-EXIT.
003250     EXIT.
003260*
003270 426-TEST-ONE-SEP-CHAR.
003280     IF WS-CLEAN-CHAR (WS-SCAN-POS) = ',' OR
003290        WS-CLEAN-CHAR (WS-SCAN-POS) = '.'
003300         MOVE WS-SCAN-POS TO WS-SEP-POS
003310         MOVE 'Y'         TO SW-SEP-FOUND
003320     END-IF.
003330 426-EXIT.
003340     EXIT.
003350*
003360 427-BUILD-INTEGER-PART.
003370     MOVE 0 TO WS-INT-VALUE
003380     IF WS-SEP-POS = 0
003390         MOVE WS-CLEAN-LEN TO WS-INT-END
003400     ELSE
003410         COMPUTE WS-INT-END = WS-SEP-POS - 1
003420     END-IF
003430     PERFORM 429-ACCUM-ONE-INT-DIGIT THRU 429-EXIT
003440         VARYING WS-SCAN-POS FROM 1 BY 1
003450         UNTIL WS-SCAN-POS > WS-INT-END.
003460 427-EXIT.
003470     EXIT.
003480*
003490 429-ACCUM-ONE-INT-DIGIT.
003500     IF WS-CLEAN-CHAR (WS-SCAN-POS) IS NUMERIC
003510         MOVE WS-CLEAN-CHAR (WS-SCAN-POS) TO WS-ONE-DIGIT
003520         COMPUTE WS-INT-VALUE =
003530             (WS-INT-VALUE * 10) + WS-ONE-DIGIT
003540     END-IF.
003550 429-EXIT.
003560     EXIT.
003570*
003580 428-BUILD-DECIMAL-PART.
003590     MOVE 0 TO WS-DEC-VALUE
003600     MOVE 0 TO WS-DEC-DIGITS-FOUND
003610     IF WS-SEP-POS > 0
003620         COMPUTE WS-DEC-START = WS-SEP-POS + 1
003630         PERFORM 431-ACCUM-ONE-DEC-DIGIT THRU 431-EXIT
003640             VARYING WS-SCAN-POS FROM WS-DEC-START BY 1
003650             UNTIL WS-SCAN-POS > WS-CLEAN-LEN
003660                OR WS-DEC-DIGITS-FOUND = 2
003670     END-IF
003680     IF WS-DEC-DIGITS-FOUND = 1
003690         COMPUTE WS-DEC-VALUE = WS-DEC-VALUE * 10
003700     END-IF.
003710 428-EXIT.
003720     EXIT.
003730*
003740 431-ACCUM-ONE-DEC-DIGIT.
003750     IF WS-CLEAN-CHAR (WS-SCAN-POS) IS NUMERIC
003760         MOVE WS-CLEAN-CHAR (WS-SCAN-POS) TO WS-ONE-DIGIT
003770         COMPUTE WS-DEC-VALUE =
003780             (WS-DEC-VALUE * 10) + WS-ONE-DIGIT
003790         ADD 1 TO WS-DEC-DIGITS-FOUND
003800     END-IF.
003810 431-EXIT.
003820     EXIT.
003830*
003840*===============================================================*
003850* 900-WRAP-UP - FLUSH THE LAST GROUP, WRITE THE GRAND TOTAL     *
003860* LINE, CLOSE FILES.                                             *
003870*===============================================================*
003880 900-WRAP-UP.
003890     PERFORM 300-WRITE-GROUP-TOTALS THRU 300-EXIT.
003900     MOVE WS-GRAND-TOTAL-USABLE TO TL-GRAND-TOTAL
003910     WRITE CATREPORT-REC FROM TOTAL-LINE
003920     MOVE WS-GROUPS-WRITTEN TO REC-KTR-OUT
003930     DISPLAY '----------------  '
003940     DISPLAY 'FINAL STATISTICS  '
003950     DISPLAY '----------------  '
003960     DISPLAY 'CATEGORY GROUPS WRITTEN: ' REC-KTR-OUT
003970     DISPLAY 'END PROGR: PRICECAT'
003980     CLOSE COMPPRICE-FILE, CATREPORT-FILE.
003990 900-EXIT.
004000     EXIT.
004010*
004020 900-ERROR.
004030     GOBACK.
